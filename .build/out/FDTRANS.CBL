000100                                                                          
000110*    FDTRANS.CBL                                                          
000120*                                                                         
000130*    Record layout for the vehicle in/out event feed.  TXN-VEH-           
000140*    TYPE only means something on an "I" transaction; the                 
000150*    88-levels on it let ENTRY-PROCESS test for a valid CAR/BIKE          
000160*    code before ever touching the spot master.  On an "O"                
000170*    transaction this field is not populated -- EXIT-PROCESS              
000180*    re-derives the vehicle type off the ticket's own spot                
000190*    record instead.  Kept at the exact 29-byte contract the              
000200*    feed is built to -- no filler, every byte already spoken for.        
000210*                                                                         
000220  FD  TRANSACTION-FILE.                                                   
000230  01  TRANSACTION-RECORD.                                                 
000240         05  TXN-CODE                 PIC X(1).                           
000250             88  TXN-VEHICLE-IN           VALUE "I".                      
000260             88  TXN-VEHICLE-OUT          VALUE "O".                      
000270         05  TXN-VEH-TYPE             PIC X(4).                           
000280             88  TXN-VEH-TYPE-CAR         VALUE "CAR ".                   
000290             88  TXN-VEH-TYPE-BIKE        VALUE "BIKE".                   
000300         05  TXN-VEH-REG-NUMBER       PIC X(10).                          
000310         05  TXN-TIMESTAMP            PIC 9(14).                          
