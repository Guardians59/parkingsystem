000100                                                                          
000110*    FDSPOT.CBL                                                           
000120*                                                                         
000130*    Record layout for the parking-spot master.  SPOT-TYPE carries        
000140*    "CAR " or "BIKE" (trailing space significant, four bytes wide        
000150*    to match the transaction feed).  SPOT-AVAIL "Y"/"N" is the           
000160*    occupancy flag ENTRY-PROCESS and EXIT-PROCESS flip.                  
000170*                                                                         
000180  FD  PARKING-SPOT-FILE                                                   
000190         LABEL RECORD IS STANDARD.                                        
000200  01  PARKING-SPOT-RECORD.                                                
000210         05  SPOT-NUMBER              PIC 9(4).                           
000220         05  SPOT-TYPE                PIC X(4).                           
000230             88  SPOT-TYPE-CAR            VALUE "CAR ".                   
000240             88  SPOT-TYPE-BIKE           VALUE "BIKE".                   
000250         05  SPOT-AVAIL               PIC X(1).                           
000260             88  SPOT-IS-AVAILABLE        VALUE "Y".                      
000270             88  SPOT-IS-OCCUPIED         VALUE "N".                      
