000100                                                                          
000110*    PLSPOT.CBL                                                           
000120*                                                                         
000130*    Spot-master access paragraphs (first-fit allocation,                 
000140*    occupancy flip, and a keyed re-read for EXIT-PROCESS's               
000150*    rate lookup).  Working-storage the caller must supply:               
000160*                                                                         
000170*       WS-REQUESTED-SPOT-TYPE   ---  "CAR " or "BIKE", set               
000180*                                     before PERFORM 3100                 
000190*       W-FOUND-SPOT-RECORD      ---  88 FOUND-SPOT-RECORD                
000200*       W-SPOT-AT-END            ---  88 SPOT-AT-END-OF-FILE,             
000210*                                     scratch                             
000220*       WS-RELEASE-SPOT-NUMBER   ---  set before 3150 and                 
000230*                                     before 3300                         
000240*       W-SPOT-NOT-FOUND         ---  88 SPOT-NOT-FOUND                   
000250*       W-ERROR-WRITING-SPOT     ---  88 ERROR-WRITING-SPOT               
000260*                                                                         
000270 3100-FIND-NEXT-AVAILABLE-SPOT.                                           
000280                                                                          
000290     MOVE "N" TO W-FOUND-SPOT-RECORD.                                     
000300     MOVE "N" TO W-SPOT-AT-END.                                           
000310     MOVE WS-REQUESTED-SPOT-TYPE TO SPOT-TYPE.                            
000320                                                                          
000330     START PARKING-SPOT-FILE                                              
000340        KEY IS NOT LESS THAN SPOT-TYPE                                    
000350        INVALID KEY                                                       
000360           MOVE "Y" TO W-SPOT-AT-END.                                     
000370                                                                          
000380     IF NOT SPOT-AT-END-OF-FILE                                           
000390        PERFORM 3110-SCAN-SPOT-TYPE-DUPLICATES                            
000400           UNTIL FOUND-SPOT-RECORD                                        
000410              OR SPOT-TYPE NOT EQUAL WS-REQUESTED-SPOT-TYPE               
000420              OR SPOT-AT-END-OF-FILE.                                     
000430 3100-EXIT.                                                               
000440     EXIT.                                                                
000450*                                                                         
000460 3110-SCAN-SPOT-TYPE-DUPLICATES.                                          
000470                                                                          
000480     READ PARKING-SPOT-FILE NEXT RECORD                                   
000490        AT END                                                            
000500           MOVE "Y" TO W-SPOT-AT-END.                                     
000510                                                                          
000520     IF NOT SPOT-AT-END-OF-FILE                                           
000530        IF SPOT-TYPE EQUAL WS-REQUESTED-SPOT-TYPE                         
000540           AND SPOT-IS-AVAILABLE                                          
000550              MOVE "Y" TO W-FOUND-SPOT-RECORD.                            
000560*                                                                         
000570 3150-FIND-SPOT-BY-NUMBER.                                                
000580                                                                          
000590     MOVE "N" TO W-SPOT-NOT-FOUND.                                        
000600     MOVE WS-RELEASE-SPOT-NUMBER TO SPOT-NUMBER.                          
000610     READ PARKING-SPOT-FILE RECORD                                        
000620        INVALID KEY                                                       
000630           MOVE "Y" TO W-SPOT-NOT-FOUND.                                  
000640 3150-EXIT.                                                               
000650     EXIT.                                                                
000660*                                                                         
000670 3200-MARK-SPOT-OCCUPIED.                                                 
000680                                                                          
000690     MOVE "N" TO SPOT-AVAIL.                                              
000700     MOVE "N" TO W-ERROR-WRITING-SPOT.                                    
000710     REWRITE PARKING-SPOT-RECORD                                          
000720        INVALID KEY                                                       
000730           MOVE "Y" TO W-ERROR-WRITING-SPOT.                              
000740 3200-EXIT.                                                               
000750     EXIT.                                                                
000760*                                                                         
000770 3300-MARK-SPOT-AVAILABLE.                                                
000780                                                                          
000790     MOVE "N" TO W-SPOT-NOT-FOUND.                                        
000800     MOVE WS-RELEASE-SPOT-NUMBER TO SPOT-NUMBER.                          
000810     READ PARKING-SPOT-FILE RECORD                                        
000820        INVALID KEY                                                       
000830           MOVE "Y" TO W-SPOT-NOT-FOUND.                                  
000840                                                                          
000850     IF NOT SPOT-NOT-FOUND                                                
000860        MOVE "Y" TO SPOT-AVAIL                                            
000870        MOVE "N" TO W-ERROR-WRITING-SPOT                                  
000880        REWRITE PARKING-SPOT-RECORD                                       
000890           INVALID KEY                                                    
000900              MOVE "Y" TO W-ERROR-WRITING-SPOT.                           
000910 3300-EXIT.                                                               
000920     EXIT.                                                                
