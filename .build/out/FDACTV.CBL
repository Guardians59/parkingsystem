000100                                                                          
000110*    FDACTV.CBL                                                           
000120*                                                                         
000130*    The report file is a plain 80-column print image; the several        
000140*    line layouts (entry, exit, rejection, trailer) are carried as        
000150*    WORKING-STORAGE REDEFINES in the driver program and MOVEd in         
000160*    here before each WRITE, the same TITLE/DETAIL-line handling          
000170*    every print program in this shop uses.                               
000180*                                                                         
000190  FD  ACTIVITY-REPORT-FILE                                                
000200         LABEL RECORDS ARE OMITTED.                                       
000210  01  ACTIVITY-PRINT-RECORD        PIC X(80).                             
