000100                                                                          
000110*                                                                         
000120*    wsfare.cbl                                                           
000130*                                                                         
000140*    WORKING-STORAGE to be used by PLFARE.CBL.                            
000150*                                                                         
000160*    Variables received from the calling program:                         
000170*                                                                         
000180*       WS-FARE-IN-TIMESTAMP    ---  ticket IN-TIMESTAMP  (9(14))         
000190*       WS-FARE-OUT-TIMESTAMP   ---  ticket OUT-TIMESTAMP (9(14))         
000200*       WS-FARE-VEHICLE-TYPE    ---  "CAR " or "BIKE"                     
000210*       WS-FARE-VISIT-COUNT     ---  prior-visit count from 4400,         
000220*                                    interpreted by 5000 as > 1           
000230*                                    means a returning customer           
000240*                                                                         
000250*    Variables returned to the calling program:                           
000260*                                                                         
000270*       WS-FARE-COMPUTED-PRICE  ---  final price, discount applied        
000280*       WS-FARE-DURATION-MINS   ---  whole minutes parked                 
000290*       W-FARE-BAD-TIME         ---  88 FARE-BAD-TIME                     
000300*       W-FARE-BAD-TYPE         ---  88 FARE-BAD-TYPE                     
000310*       W-FARE-DISCOUNT-USED    ---  88 FARE-DISCOUNT-APPLIED             
000320*                                                                         
000330     77  WS-FARE-IN-TIMESTAMP        PIC 9(14).                           
000340     77  WS-FARE-OUT-TIMESTAMP       PIC 9(14).                           
000350     77  WS-FARE-VEHICLE-TYPE        PIC X(4).                            
000360     77  WS-FARE-VISIT-COUNT         PIC 9(5) COMP.                       
000370     77  WS-FARE-COMPUTED-PRICE      PIC S9(5)V99.                        
000380     77  WS-FARE-DURATION-MINS       PIC S9(9) COMP.                      
000390                                                                          
000400     77  W-FARE-BAD-TIME             PIC X.                               
000410         88  FARE-BAD-TIME               VALUE "Y".                       
000420     77  W-FARE-BAD-TYPE             PIC X.                               
000430         88  FARE-BAD-TYPE               VALUE "Y".                       
000440     77  W-FARE-DISCOUNT-USED        PIC X.                               
000450         88  FARE-DISCOUNT-APPLIED       VALUE "Y".                       
000460                                                                          
000470*    ---- whole-minute conversion work area (used twice, once per         
000480*         timestamp, via 5100-CONVERT-TIMESTAMP-TO-MINUTES) ------        
000490     01  WS-TS-WORK                  PIC 9(14).                           
000500     01  WS-TS-BREAKDOWN REDEFINES WS-TS-WORK.                            
000510         05  WS-TS-YEAR              PIC 9(4).                            
000520         05  WS-TS-MONTH             PIC 9(2).                            
000530         05  WS-TS-DAY               PIC 9(2).                            
000540         05  WS-TS-HOUR              PIC 9(2).                            
000550         05  WS-TS-MINUTE            PIC 9(2).                            
000560         05  WS-TS-SECOND            PIC 9(2).                            
000570                                                                          
000580     01  WS-TS-MINUTES-RESULT        PIC 9(11) COMP.                      
000590     01  WS-FARE-IN-MINUTES          PIC 9(11) COMP.                      
000600     01  WS-FARE-OUT-MINUTES         PIC 9(11) COMP.                      
000610                                                                          
000620     01  WS-DAY-YEARS-ELAPSED        PIC 9(4) COMP.                       
000630     01  WS-DAY-DIV4                 PIC 9(4) COMP.                       
000640     01  WS-DAY-DIV100               PIC 9(4) COMP.                       
000650     01  WS-DAY-DIV400               PIC 9(4) COMP.                       
000660     01  WS-DAY-REM4                 PIC 9(2) COMP.                       
000670     01  WS-DAY-REM100               PIC 9(2) COMP.                       
000680     01  WS-DAY-REM400               PIC 9(3) COMP.                       
000690     01  WS-DAY-LEAP-ADJUST          PIC 9(4) COMP.                       
000700     01  WS-DAY-DAYS-BEFORE-YEAR     PIC 9(7) COMP.                       
000710     01  WS-DAY-DAYS-BEFORE-MONTH    PIC 9(3) COMP.                       
000720     01  WS-DAY-ABSOLUTE-NUMBER      PIC 9(7) COMP.                       
000730     01  WS-DAY-SUB                  PIC 9(2) COMP.                       
000740                                                                          
000750     01  W-DAY-LEAP-YEAR-SW          PIC X.                               
000760         88  CURRENT-YEAR-IS-LEAP        VALUE "Y".                       
000770                                                                          
000780*    ---- cumulative days before each month, non-leap year ------         
000790     01  WS-DAYS-BEFORE-MONTH-FILLERS.                                    
000800         05  FILLER                  PIC 9(3) VALUE 000.                  
000810         05  FILLER                  PIC 9(3) VALUE 031.                  
000820         05  FILLER                  PIC 9(3) VALUE 059.                  
000830         05  FILLER                  PIC 9(3) VALUE 090.                  
000840         05  FILLER                  PIC 9(3) VALUE 120.                  
000850         05  FILLER                  PIC 9(3) VALUE 151.                  
000860         05  FILLER                  PIC 9(3) VALUE 181.                  
000870         05  FILLER                  PIC 9(3) VALUE 212.                  
000880         05  FILLER                  PIC 9(3) VALUE 243.                  
000890         05  FILLER                  PIC 9(3) VALUE 273.                  
000900         05  FILLER                  PIC 9(3) VALUE 304.                  
000910         05  FILLER                  PIC 9(3) VALUE 334.                  
000920     01  WS-DAYS-BEFORE-MONTH-TABLE REDEFINES                             
000930                                    WS-DAYS-BEFORE-MONTH-FILLERS.         
000940         05  WS-DAYS-BEFORE-MONTH    PIC 9(3) OCCURS 12 TIMES.            
000950                                                                          
000960*    ---- rounding work area (half-up to 2 decimals) -------------        
000970     01  WS-FARE-RATE-PER-MINUTE     PIC 9(3)V9(6).                       
000980     01  WS-FARE-RAW-AMOUNT          PIC S9(7)V99.                        
000990                                                                          
001000     77  DUMMY                       PIC X.                               
