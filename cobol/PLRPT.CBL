000100                                                                          
000110*    PLRPT.CBL                                                            
000120*                                                                         
000130*    Activity-report paragraphs: headings, the three detail-line          
000140*    layouts (entry/exit/reject, all REDEFINES of the same 80-byte        
000150*    print area) and the trailer.  Modeled on the shop's usual            
000160*    print-file heading/detail/trailer pattern -- PRINT-HEADINGS          
000170*    and FINALIZE-PAGE laid out the way every other print program         
000180*    here lays them out.                                                  
000190*                                                                         
000200 8100-PRINT-HEADINGS.                                                     
000210                                                                          
000220     ADD 1 TO WS-PAGE-NUMBER.                                             
000230     MOVE WS-PAGE-NUMBER TO TITLE-PAGE-NUMBER.                            
000240     MOVE TITLE TO ACTIVITY-PRINT-RECORD.                                 
000250     WRITE ACTIVITY-PRINT-RECORD BEFORE ADVANCING 1.                      
000260                                                                          
000270     MOVE HEADING-1 TO ACTIVITY-PRINT-RECORD.                             
000280     WRITE ACTIVITY-PRINT-RECORD AFTER ADVANCING 3.                       
000290                                                                          
000300     MOVE HEADING-2 TO ACTIVITY-PRINT-RECORD.                             
000310     WRITE ACTIVITY-PRINT-RECORD AFTER ADVANCING 1.                       
000320                                                                          
000330     MOVE 5 TO WS-PRINTED-LINES.                                          
000340 8100-EXIT.                                                               
000350     EXIT.                                                                
000360*                                                                         
000370 8200-PRINT-ENTRY-LINE.                                                   
000380                                                                          
000390     IF PAGE-FULL                                                         
000400        PERFORM 8500-FINALIZE-PAGE                                        
000410        PERFORM 8100-PRINT-HEADINGS.                                      
000420                                                                          
000430     MOVE SPACES TO ACTIVITY-DETAIL-LINE.                                 
000440     MOVE "I" TO DL-TXN-CODE.                                             
000450     MOVE WS-NEW-TICKET-PLATE TO DL-PLATE.                                
000460     MOVE WS-NEW-TICKET-SPOT-NUMBER TO DL-SPOT-NUMBER.                    
000470     MOVE WS-NEW-TICKET-IN-TIMESTAMP TO DL-IN-TIME.                       
000480                                                                          
000490     IF WS-TICKET-VISIT-COUNT GREATER THAN ZERO                           
000500        MOVE "RETURNING CUST." TO DL-RETURN-FLAG                          
000510     ELSE                                                                 
000520        MOVE SPACES TO DL-RETURN-FLAG.                                    
000530                                                                          
000540     MOVE ACTIVITY-DETAIL-LINE TO ACTIVITY-PRINT-RECORD.                  
000550     WRITE ACTIVITY-PRINT-RECORD BEFORE ADVANCING 1.                      
000560     ADD 1 TO WS-PRINTED-LINES.                                           
000570     ADD 1 TO WS-ENTRIES-COUNT.                                           
000580 8200-EXIT.                                                               
000590     EXIT.                                                                
000600*                                                                         
000610 8300-PRINT-EXIT-LINE.                                                    
000620                                                                          
000630     IF PAGE-FULL                                                         
000640        PERFORM 8500-FINALIZE-PAGE                                        
000650        PERFORM 8100-PRINT-HEADINGS.                                      
000660                                                                          
000670     MOVE SPACES TO ACTIVITY-EXIT-LINE.                                   
000680     MOVE "O" TO XL-TXN-CODE.                                             
000690     MOVE WS-LOOKUP-PLATE TO XL-PLATE.                                    
000700     MOVE WS-RELEASE-SPOT-NUMBER TO XL-SPOT-NUMBER.                       
000710     MOVE WS-EXIT-OUT-TIMESTAMP TO XL-OUT-TIME.                           
000720     MOVE WS-FARE-DURATION-MINS TO XL-DURATION-MINUTES.                   
000730     MOVE WS-EXIT-FARE-PRICE TO XL-FARE.                                  
000740                                                                          
000750     IF FARE-DISCOUNT-APPLIED                                             
000760        MOVE "DISCOUNT APPLIED" TO XL-DISCOUNT-FLAG                       
000770     ELSE                                                                 
000780        MOVE SPACES TO XL-DISCOUNT-FLAG.                                  
000790                                                                          
000800     MOVE ACTIVITY-EXIT-LINE TO ACTIVITY-PRINT-RECORD.                    
000810     WRITE ACTIVITY-PRINT-RECORD BEFORE ADVANCING 1.                      
000820     ADD 1 TO WS-PRINTED-LINES.                                           
000830     ADD 1 TO WS-EXITS-COUNT.                                             
000840     ADD WS-EXIT-FARE-PRICE TO WS-TOTAL-FARES-BILLED.                     
000850 8300-EXIT.                                                               
000860     EXIT.                                                                
000870*                                                                         
000880 8400-PRINT-REJECT-LINE.                                                  
000890                                                                          
000900     IF PAGE-FULL                                                         
000910        PERFORM 8500-FINALIZE-PAGE                                        
000920        PERFORM 8100-PRINT-HEADINGS.                                      
000930                                                                          
000940     MOVE SPACES TO ACTIVITY-REJECT-LINE.                                 
000950     MOVE TXN-CODE TO RL-TXN-CODE.                                        
000960     MOVE TXN-VEH-REG-NUMBER TO RL-PLATE.                                 
000970     MOVE WS-REJECT-REASON TO RL-REASON.                                  
000980                                                                          
000990     MOVE ACTIVITY-REJECT-LINE TO ACTIVITY-PRINT-RECORD.                  
001000     WRITE ACTIVITY-PRINT-RECORD BEFORE ADVANCING 1.                      
001010     ADD 1 TO WS-PRINTED-LINES.                                           
001020     ADD 1 TO WS-REJECTS-COUNT.                                           
001030 8400-EXIT.                                                               
001040     EXIT.                                                                
001050*                                                                         
001060 8500-FINALIZE-PAGE.                                                      
001070                                                                          
001080     MOVE SPACES TO ACTIVITY-PRINT-RECORD.                                
001090     WRITE ACTIVITY-PRINT-RECORD BEFORE ADVANCING PAGE.                   
001100 8500-EXIT.                                                               
001110     EXIT.                                                                
001120*                                                                         
001130 9000-PRINT-TRAILER-TOTALS.                                               
001140                                                                          
001150     MOVE SPACES TO ACTIVITY-TRAILER-LINE.                                
001160     MOVE "ENTRIES PROCESSED.." TO TL-LABEL-ENTRIES.                      
001170     MOVE WS-ENTRIES-COUNT     TO TL-ENTRIES.                             
001180     MOVE "EXITS PROCESSED.."  TO TL-LABEL-EXITS.                         
001190     MOVE WS-EXITS-COUNT       TO TL-EXITS.                               
001200     MOVE "REJECTED.."         TO TL-LABEL-REJECTS.                       
001210     MOVE WS-REJECTS-COUNT     TO TL-REJECTS.                             
001220     MOVE WS-TOTAL-FARES-BILLED TO TL-TOTAL-BILLED.                       
001230                                                                          
001240     MOVE SPACES TO ACTIVITY-PRINT-RECORD.                                
001250     WRITE ACTIVITY-PRINT-RECORD BEFORE ADVANCING 2.                      
001260                                                                          
001270     MOVE ACTIVITY-TRAILER-LINE TO ACTIVITY-PRINT-RECORD.                 
001280     WRITE ACTIVITY-PRINT-RECORD BEFORE ADVANCING 1.                      
001290                                                                          
001300     PERFORM 8500-FINALIZE-PAGE.                                          
