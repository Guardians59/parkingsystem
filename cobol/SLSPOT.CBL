000100                                                                          
000110*    SLSPOT.CBL                                                           
000120*                                                                         
000130*    SELECT clause for the parking-spot master (PARKING-SPOT-             
000140*    FILE).  One record per physical spot, ascending SPOT-                
000150*    NUMBER.  Indexed so ENTRY-PROCESS can first-fit scan by              
000160*    vehicle type without a full sequential pass, per shop                
000170*    convention for master files.                                         
000180*                                                                         
000190     SELECT PARKING-SPOT-FILE ASSIGN TO "SPOTMSTR"                        
000200                   ORGANIZATION IS INDEXED                                
000210                   ACCESS MODE  IS DYNAMIC                                
000220                   RECORD KEY   IS SPOT-NUMBER                            
000230                   ALTERNATE RECORD KEY IS SPOT-TYPE                      
000240                                           WITH DUPLICATES                
000250                   FILE STATUS  IS ST-SPOT.                               
