000100                                                                          
000110*    PLTICKT.CBL                                                          
000120*                                                                         
000130*    Ticket-master access paragraphs.  Working-storage the caller         
000140*    must supply:                                                         
000150*                                                                         
000160*       WS-NEW-TICKET-SPOT-NUMBER, WS-NEW-TICKET-PLATE,                   
000170*       WS-NEW-TICKET-IN-TIMESTAMP         --- set before 4100            
000180*       WS-ASSIGNED-TICKET-ID              --- returned by 4100           
000190*       WS-LOOKUP-PLATE                    --- set before 4200,           
000200*                                              4400                       
000210*       W-FOUND-TICKET-RECORD              --- 88 FOUND-TICKET-           
000220*                                              RECORD                     
000230*       WS-TICKET-VISIT-COUNT              --- returned by                
000240*                                              4400 (COMP)                
000250*       W-ERROR-WRITING-TICKET             --- 88 ERROR-WRITING-          
000260*                                              TICKET                     
000270*                                                                         
000280*    A "prior visit" is judged by the caller against the count            
000290*    4400 returns: on ENTRY-PROCESS the count is taken before             
000300*    the new ticket is written (so > 0 means returning                    
000310*    customer); on EXIT-PROCESS the count is taken after 4200             
000320*    has already located the ticket being closed, so that                 
000330*    ticket is itself one of the matches -- > 1 means at least            
000340*    one OTHER prior ticket exists.                                       
000350*                                                                         
000360 4100-SAVE-NEW-TICKET.                                                    
000370                                                                          
000380     MOVE 1 TO CONTROL-KEY.                                               
000390     READ PARK-CONTROL-FILE RECORD                                        
000400        INVALID KEY                                                       
000410           MOVE ZERO TO CONTROL-LAST-TICKET.                              
000420                                                                          
000430     ADD 1 TO CONTROL-LAST-TICKET.                                        
000440     MOVE CONTROL-LAST-TICKET TO WS-ASSIGNED-TICKET-ID.                   
000450     REWRITE PARK-CONTROL-RECORD                                          
000460        INVALID KEY                                                       
000470           WRITE PARK-CONTROL-RECORD                                      
000480              INVALID KEY                                                 
000490                 MOVE "Y" TO W-ERROR-WRITING-TICKET.                      
000500                                                                          
000510     MOVE SPACES                 TO TICKET-RECORD.                        
000520     MOVE WS-ASSIGNED-TICKET-ID  TO TICKET-ID.                            
000530     MOVE WS-NEW-TICKET-SPOT-NUMBER TO TICKET-SPOT-NUMBER.                
000540     MOVE WS-NEW-TICKET-PLATE    TO TICKET-VEH-REG-NUMBER.                
000550     MOVE ZERO                   TO TICKET-PRICE.                         
000560     MOVE WS-NEW-TICKET-IN-TIMESTAMP TO TICKET-IN-TIMESTAMP.              
000570     MOVE ZERO                   TO TICKET-OUT-TIMESTAMP.                 
000580                                                                          
000590     WRITE TICKET-RECORD                                                  
000600        INVALID KEY                                                       
000610           MOVE "Y" TO W-ERROR-WRITING-TICKET.                            
000620 4100-EXIT.                                                               
000630     EXIT.                                                                
000640*                                                                         
000650 4200-FIND-LATEST-TICKET-FOR-PLATE.                                       
000660                                                                          
000670     MOVE "N" TO W-FOUND-TICKET-RECORD.                                   
000680     MOVE "N" TO W-TICKET-AT-END.                                         
000690     MOVE WS-LOOKUP-PLATE TO TICKET-VEH-REG-NUMBER.                       
000700                                                                          
000710     START TICKET-FILE                                                    
000720        KEY IS NOT LESS THAN TICKET-VEH-REG-NUMBER                        
000730        INVALID KEY                                                       
000740           MOVE "Y" TO W-TICKET-AT-END.                                   
000750                                                                          
000760     PERFORM 4210-SCAN-PLATE-DUPLICATES                                   
000770        UNTIL TICKET-AT-END-OF-FILE                                       
000780           OR TICKET-VEH-REG-NUMBER NOT EQUAL WS-LOOKUP-PLATE.            
000790 4200-EXIT.                                                               
000800     EXIT.                                                                
000810*                                                                         
000820 4210-SCAN-PLATE-DUPLICATES.                                              
000830                                                                          
000840     READ TICKET-FILE NEXT RECORD                                         
000850        AT END                                                            
000860           MOVE "Y" TO W-TICKET-AT-END.                                   
000870                                                                          
000880     IF NOT TICKET-AT-END-OF-FILE                                         
000890        IF TICKET-VEH-REG-NUMBER EQUAL WS-LOOKUP-PLATE                    
000900           MOVE "Y" TO W-FOUND-TICKET-RECORD                              
000910           MOVE TICKET-RECORD TO WS-LATEST-TICKET-HOLD.                   
000920*                                                                         
000930 4300-UPDATE-TICKET-ON-EXIT.                                              
000940                                                                          
000950     MOVE "N" TO W-ERROR-WRITING-TICKET.                                  
000960     MOVE WS-LATEST-TICKET-HOLD TO TICKET-RECORD.                         
000970     READ TICKET-FILE RECORD                                              
000980        INVALID KEY                                                       
000990           MOVE "Y" TO W-ERROR-WRITING-TICKET.                            
001000                                                                          
001010     IF NOT ERROR-WRITING-TICKET                                          
001020        MOVE WS-EXIT-OUT-TIMESTAMP TO TICKET-OUT-TIMESTAMP                
001030        MOVE WS-EXIT-FARE-PRICE    TO TICKET-PRICE                        
001040        REWRITE TICKET-RECORD                                             
001050           INVALID KEY                                                    
001060              MOVE "Y" TO W-ERROR-WRITING-TICKET.                         
001070 4300-EXIT.                                                               
001080     EXIT.                                                                
001090*                                                                         
001100 4400-COUNT-PRIOR-TICKETS-FOR-PLATE.                                      
001110                                                                          
001120     MOVE ZERO TO WS-TICKET-VISIT-COUNT.                                  
001130     MOVE "N" TO W-TICKET-AT-END.                                         
001140     MOVE WS-LOOKUP-PLATE TO TICKET-VEH-REG-NUMBER.                       
001150                                                                          
001160     START TICKET-FILE                                                    
001170        KEY IS NOT LESS THAN TICKET-VEH-REG-NUMBER                        
001180        INVALID KEY                                                       
001190           MOVE "Y" TO W-TICKET-AT-END.                                   
001200                                                                          
001210     PERFORM 4410-COUNT-PLATE-DUPLICATES                                  
001220        UNTIL TICKET-AT-END-OF-FILE                                       
001230           OR TICKET-VEH-REG-NUMBER NOT EQUAL WS-LOOKUP-PLATE.            
001240 4400-EXIT.                                                               
001250     EXIT.                                                                
001260*                                                                         
001270 4410-COUNT-PLATE-DUPLICATES.                                             
001280                                                                          
001290     READ TICKET-FILE NEXT RECORD                                         
001300        AT END                                                            
001310           MOVE "Y" TO W-TICKET-AT-END.                                   
001320                                                                          
001330     IF NOT TICKET-AT-END-OF-FILE                                         
001340        IF TICKET-VEH-REG-NUMBER EQUAL WS-LOOKUP-PLATE                    
001350           ADD 1 TO WS-TICKET-VISIT-COUNT.                                
