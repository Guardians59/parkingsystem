000100                                                                          
000110*    SLACTV.CBL                                                           
000120*                                                                         
000130*    SELECT clause for the activity/billing report -- one printed         
000140*    line per transaction plus the trailer, in the shop's usual           
000150*    "PRN" report-file style.                                             
000160*                                                                         
000170     SELECT ACTIVITY-REPORT-FILE ASSIGN TO "PKACTRPT.PRN"                 
000180                   ORGANIZATION IS LINE SEQUENTIAL.                       
