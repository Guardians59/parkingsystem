000100                                                                          
000110*    SLTICKT.CBL                                                          
000120*                                                                         
000130*    SELECT clause for the ticket master (TICKET-FILE).  Primary          
000140*    key TICKET-ID (assigned ascending at save time via PARK              
000150*    -CONTROL-FILE).  Alternate key on the plate number, kept WITH        
000160*    DUPLICATES the same way this shop keys any master for a              
000170*    chase-the-latest-row lookup -- duplicates come back in               
000180*    ascending TICKET-ID order, so the last one read off the              
000190*    alternate key is the most recent visit.                              
000200*                                                                         
000210     SELECT TICKET-FILE ASSIGN TO "TICKTMST"                              
000220                   ORGANIZATION IS INDEXED                                
000230                   ACCESS MODE  IS DYNAMIC                                
000240                   RECORD KEY   IS TICKET-ID                              
000250                   ALTERNATE RECORD KEY IS TICKET-VEH-REG-NUMBER          
000260                                           WITH DUPLICATES                
000270                   FILE STATUS  IS ST-TICKET.                             
