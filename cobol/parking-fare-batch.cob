000100                                                                          
000110*                                                                         
000120 IDENTIFICATION DIVISION.                                                 
000130 PROGRAM-ID.    PARKFARE.                                                 
000140 AUTHOR.        R T HOLLOWAY.                                             
000150 INSTALLATION.  CENTRAL PARKING AUTHORITY - DATA PROCESSING.              
000160 DATE-WRITTEN.  03/14/1989.                                               
000170 DATE-COMPILED.                                                           
000180 SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.          
000190*                                                                         
000200*    PARKFARE - GATE ACTIVITY / FARE BILLING BATCH RUN.                   
000210*                                                                         
000220*    READS THE DAY'S GATE-TRANSACTION FILE (ONE RECORD PER VEHICLE        
000230*    IN OR OUT), ALLOCATES AND RELEASES SPOTS AGAINST THE SPOT            
000240*    MASTER, OPENS AND CLOSES TICKETS AGAINST THE TICKET MASTER,          
000250*    PRICES EACH COMPLETED VISIT AND WRITES THE DAILY ACTIVITY            
000260*    REGISTER.                                                            
000270*                                                                         
000280*    CHANGE LOG.                                                          
000290*                                                                         
000300*    03/14/89  RTH  REQ 4471  ORIGINAL PROGRAM - REPLACES THE OLD         
000310*                          MANUAL GATE-TICKET BOOKS FOR LOTS 1-4.         
000320*    04/02/89  RTH  REQ 4471  ADDED ALT KEY SCAN FOR FIRST-FIT            
000330*                          SPOT SEARCH -- SEQUENTIAL SCAN WAS             
000340*                          TOO SLOW ONCE LOT 3 WAS ADDED.                 
000350*    06/19/89  DKM  REQ 4530  FIXED REJECT COUNT NOT INCL BAD-            
000360*                          TIMESTAMP EXITS.                               
000370*    11/08/90  RTH  REQ 4890  LOYALTY DISCOUNT ADDED PER MEMO FROM        
000380*                          LOT OPS - 5 PCT ON RETURN VISITS.              
000390*    02/22/91  DKM  REQ 4901  CORRECTED DISCOUNT TEST -- FIRED ON         
000400*                          THE FIRST VISIT OF THE DAY.                    
000410*    09/30/92  RTH  REQ 5102  BIKE RATE CHANGED TO PER-MINUTE             
000420*                          FRACTION OF THE HOURLY RATE.                   
000430*    01/11/94  DKM  REQ 5240  CONTROL FILE NOW HOLDS LAST TICKET          
000440*                          NUMBER ONLY -- SPOT COUNTS DROPPED,            
000450*                          SEE LOT OPERATIONS MEMO OF 12/94.              
000460*    07/05/95  RTH  REQ 5388  ADDED REJECT LINE TO REGISTER SO            
000470*                          GATE SUPERVISOR CAN SEE WHY CAR WAS            
000480*                          TURNED AWAY.                                   
000490*    03/13/96  DKM  REQ 5510  PAGE-FULL TEST OFF BY ONE LINE --           
000500*                          TRAILER TOTALS PRINTING OVER THE               
000510*                          LAST DETAIL LINE ON A FULL PAGE.               
000520*    08/21/97  RTH  REQ 5677  REGISTER SHOWS RETURNING-CUSTOMER           
000530*                          FLAG ON ENTRY LINE, NOT JUST EXIT.             
000540*    12/02/98  DKM  Y2K-014   FOUR-DIGIT YEAR REVIEW -- TIMESTAMP         
000550*                          FIELDS ALREADY CARRY A 4-DIGIT YEAR            
000560*                          (9(14) YYYYMMDDHHMMSS), NO CHANGE              
000570*                          REQUIRED. CENTURY/LEAP LOGIC IN 5100           
000580*                          RE-VERIFIED FOR 2000 AS A LEAP YEAR.           
000590*    01/06/99  DKM  Y2K-014   SIGNED OFF -- SEE MEMO Y2K-014              
000600*                          IN THE PROJECT FILE.                           
000610*    05/17/01  RTH  REQ 5911  MINIMUM CHARGE OF ZERO FOR THE FIRST        
000620*                          30 MINUTES CONFIRMED STILL IN EFFECT           
000630*                          PER REVISED RATE SCHEDULE.                     
000640*    10/09/03  DKM  REQ 6122  ADDED ALT KEY ON PLATE NUMBER TO            
000650*                          TICKET MASTER SO EXIT PROCESSING NO            
000660*                          LONGER HAS TO SCAN THE WHOLE FILE.             
000670*                                                                         
000680 ENVIRONMENT DIVISION.                                                    
000690 CONFIGURATION SECTION.                                                   
000700 SOURCE-COMPUTER.  IBM-4341.                                              
000710 OBJECT-COMPUTER.  IBM-4341.                                              
000720 SPECIAL-NAMES.                                                           
000730         C01 IS TOP-OF-FORM                                               
000740         CLASS VALID-TXN-CODE IS "I" "O"                                  
000750         UPSI-0 ON STATUS IS RERUN-REQUESTED                              
000760         UPSI-0 OFF STATUS IS NORMAL-RUN.                                 
000770*                                                                         
000780 INPUT-OUTPUT SECTION.                                                    
000790 FILE-CONTROL.                                                            
000800         COPY "SLSPOT.CBL".                                               
000810         COPY "SLTICKT.CBL".                                              
000820         COPY "SLCTRL.CBL".                                               
000830         COPY "SLTRANS.CBL".                                              
000840         COPY "SLACTV.CBL".                                               
000850*                                                                         
000860 DATA DIVISION.                                                           
000870 FILE SECTION.                                                            
000880         COPY "FDSPOT.CBL".                                               
000890         COPY "FDTICKT.CBL".                                              
000900         COPY "FDCTRL.CBL".                                               
000910         COPY "FDTRANS.CBL".                                              
000920         COPY "FDACTV.CBL".                                               
000930*                                                                         
000940 WORKING-STORAGE SECTION.                                                 
000950*                                                                         
000960  01  WS-PROGRAM-STATUS-FLAGS.                                            
000970         05  W-TXN-AT-END            PIC X       VALUE "N".               
000980             88  NO-MORE-TRANSACTIONS            VALUE "Y".               
000990         05  W-FOUND-SPOT-RECORD     PIC X       VALUE "N".               
001000             88  FOUND-SPOT-RECORD                VALUE "Y".              
001010         05  W-SPOT-AT-END           PIC X       VALUE "N".               
001020             88  SPOT-AT-END-OF-FILE              VALUE "Y".              
001030         05  W-SPOT-NOT-FOUND        PIC X       VALUE "N".               
001040             88  SPOT-NOT-FOUND                   VALUE "Y".              
001050         05  W-ERROR-WRITING-SPOT    PIC X       VALUE "N".               
001060             88  ERROR-WRITING-SPOT                VALUE "Y".             
001070         05  W-FOUND-TICKET-RECORD   PIC X       VALUE "N".               
001080             88  FOUND-TICKET-RECORD               VALUE "Y".             
001090         05  W-TICKET-AT-END         PIC X       VALUE "N".               
001100             88  TICKET-AT-END-OF-FILE             VALUE "Y".             
001110         05  W-ERROR-WRITING-TICKET  PIC X       VALUE "N".               
001120             88  ERROR-WRITING-TICKET              VALUE "Y".             
001130*                                                                         
001140  01  WS-SPOT-WORK-FIELDS.                                                
001150         05  WS-REQUESTED-SPOT-TYPE  PIC X(04).                           
001160         05  WS-RELEASE-SPOT-NUMBER  PIC 9(04).                           
001170*                                                                         
001180  01  WS-TICKET-WORK-FIELDS.                                              
001190         05  WS-NEW-TICKET-SPOT-NUMBER PIC 9(04).                         
001200         05  WS-NEW-TICKET-PLATE     PIC X(10).                           
001210         05  WS-NEW-TICKET-IN-TIMESTAMP PIC 9(14).                        
001220         05  WS-ASSIGNED-TICKET-ID   PIC 9(06).                           
001230         05  WS-LOOKUP-PLATE         PIC X(10).                           
001240         05  WS-TICKET-VISIT-COUNT   PIC 9(05) COMP.                      
001250         05  WS-LATEST-TICKET-HOLD   PIC X(58).                           
001260         05  WS-EXIT-OUT-TIMESTAMP   PIC 9(14).                           
001270         05  WS-EXIT-FARE-PRICE      PIC S9(05)V99.                       
001280*                                                                         
001290  01  WS-COUNTERS.                                                        
001300         05  WS-ENTRIES-COUNT        PIC 9(05) COMP VALUE ZERO.           
001310         05  WS-EXITS-COUNT          PIC 9(05) COMP VALUE ZERO.           
001320         05  WS-REJECTS-COUNT        PIC 9(05) COMP VALUE ZERO.           
001330         05  WS-PAGE-NUMBER          PIC 9(03) COMP VALUE ZERO.           
001340         05  WS-PRINTED-LINES        PIC 9(03) COMP VALUE 99.             
001350             88  PAGE-FULL              VALUE 57 THRU 99.                 
001360  01  WS-TOTAL-FARES-BILLED       PIC S9(07)V99  VALUE ZERO.              
001370  01  WS-REJECT-REASON            PIC X(10).                              
001380*                                                                         
001390*    ---- report line area, one 80-byte print position shared --          
001400*    ---- by headings, the detail-line layouts and the trailer --         
001410  01  ACTIVITY-DETAIL-LINE.                                               
001420         05  DL-TXN-CODE             PIC X(01).                           
001430         05  FILLER                  PIC X(02).                           
001440         05  DL-PLATE                PIC X(10).                           
001450         05  FILLER                  PIC X(02).                           
001460         05  DL-SPOT-NUMBER          PIC ZZZ9.                            
001470         05  FILLER                  PIC X(02).                           
001480         05  DL-IN-TIME              PIC 9(14).                           
001490         05  FILLER                  PIC X(02).                           
001500         05  DL-RETURN-FLAG          PIC X(15).                           
001510         05  FILLER                  PIC X(28).                           
001520*                                                                         
001530  01  ACTIVITY-EXIT-LINE REDEFINES ACTIVITY-DETAIL-LINE.                  
001540         05  XL-TXN-CODE             PIC X(01).                           
001550         05  FILLER                  PIC X(02).                           
001560         05  XL-PLATE                PIC X(10).                           
001570         05  FILLER                  PIC X(02).                           
001580         05  XL-SPOT-NUMBER          PIC ZZZ9.                            
001590         05  FILLER                  PIC X(02).                           
001600         05  XL-OUT-TIME             PIC 9(14).                           
001610         05  FILLER                  PIC X(02).                           
001620         05  XL-DURATION-MINUTES     PIC ZZZZ9.                           
001630         05  FILLER                  PIC X(02).                           
001640         05  XL-FARE                 PIC Z,ZZ9.99.                        
001650         05  FILLER                  PIC X(02).                           
001660         05  XL-DISCOUNT-FLAG        PIC X(17).                           
001670         05  FILLER                  PIC X(08).                           
001680*                                                                         
001690  01  ACTIVITY-REJECT-LINE REDEFINES ACTIVITY-DETAIL-LINE.                
001700         05  RL-TXN-CODE             PIC X(01).                           
001710         05  FILLER                  PIC X(02).                           
001720         05  RL-PLATE                PIC X(10).                           
001730         05  FILLER                  PIC X(02).                           
001740         05  RL-REASON               PIC X(10).                           
001750         05  FILLER                  PIC X(55).                           
001760*                                                                         
001770  01  ACTIVITY-TRAILER-LINE REDEFINES ACTIVITY-DETAIL-LINE.               
001780         05  TL-LABEL-ENTRIES        PIC X(20).                           
001790         05  TL-ENTRIES              PIC ZZZZ9.                           
001800         05  FILLER                  PIC X(02).                           
001810         05  TL-LABEL-EXITS          PIC X(18).                           
001820         05  TL-EXITS                PIC ZZZZ9.                           
001830         05  FILLER                  PIC X(02).                           
001840         05  TL-LABEL-REJECTS        PIC X(11).                           
001850         05  TL-REJECTS              PIC ZZZZ9.                           
001860         05  FILLER                  PIC X(02).                           
001870         05  TL-TOTAL-BILLED         PIC ZZ,ZZ9.99.                       
001880         05  FILLER                  PIC X(01).                           
001890*                                                                         
001900  01  TITLE.                                                              
001910         05  FILLER                  PIC X(30)                            
001920                 VALUE "PARKING LOT ACTIVITY REGISTER".                   
001930         05  FILLER                  PIC X(10) VALUE "  PAGE ".           
001940         05  TITLE-PAGE-NUMBER       PIC ZZ9.                             
001950         05  FILLER                  PIC X(37) VALUE SPACES.              
001960*                                                                         
001970  01  HEADING-1.                                                          
001980         05  FILLER                  PIC X(80) VALUE                      
001990        "TXN PLATE      SPOT TIME/DATE      DURATN  FARE   NOTES".        
002000*                                                                         
002010  01  HEADING-2.                                                          
002020         05  FILLER                  PIC X(80) VALUE                      
002030        "--- ---------- ---- -------------- ------- ------ -----".        
002040*                                                                         
002050  01  WS-FILE-STATUS-FIELDS.                                              
002060         05  ST-SPOT                 PIC X(02).                           
002070         05  ST-TICKET               PIC X(02).                           
002080         05  ST-CONTROL              PIC X(02).                           
002090         05  ST-TRANS                PIC X(02).                           
002100*                                                                         
002110         COPY "wsfare.cbl".                                               
002120*                                                                         
002130 PROCEDURE DIVISION.                                                      
002140*                                                                         
002150 0000-MAIN-CONTROL.                                                       
002160                                                                          
002170     PERFORM 1000-INITIALIZATION.                                         
002180     PERFORM 1500-PROCESS-TRANSACTIONS                                    
002190        UNTIL NO-MORE-TRANSACTIONS.                                       
002200     PERFORM 9900-TERMINATION.                                            
002210*                                                                         
002220 1000-INITIALIZATION.                                                     
002230                                                                          
002240     OPEN INPUT  TRANSACTION-FILE                                         
002250          I-O    PARKING-SPOT-FILE                                        
002260                 TICKET-FILE                                              
002270                 PARK-CONTROL-FILE                                        
002280          OUTPUT ACTIVITY-REPORT-FILE.                                    
002290                                                                          
002300     PERFORM 8100-PRINT-HEADINGS.                                         
002310     READ TRANSACTION-FILE                                                
002320        AT END                                                            
002330           MOVE "Y" TO W-TXN-AT-END.                                      
002340 1000-EXIT.                                                               
002350     EXIT.                                                                
002360*                                                                         
002370 1500-PROCESS-TRANSACTIONS.                                               
002380                                                                          
002390     IF TXN-CODE IS NOT VALID-TXN-CODE                                    
002400        MOVE "BAD TYPE" TO WS-REJECT-REASON                               
002410        PERFORM 8400-PRINT-REJECT-LINE                                    
002420     ELSE                                                                 
002430        IF TXN-VEHICLE-IN                                                 
002440           PERFORM 2000-PROCESS-ENTRY-TRANSACTION                         
002450        ELSE                                                              
002460           PERFORM 2500-PROCESS-EXIT-TRANSACTION THRU 2500-EXIT.          
002470                                                                          
002480     READ TRANSACTION-FILE                                                
002490        AT END                                                            
002500           MOVE "Y" TO W-TXN-AT-END.                                      
002510 1500-EXIT.                                                               
002520     EXIT.                                                                
002530*                                                                         
002540 2000-PROCESS-ENTRY-TRANSACTION.                                          
002550                                                                          
002560     IF TXN-VEH-TYPE-CAR OR TXN-VEH-TYPE-BIKE                             
002570        MOVE TXN-VEH-TYPE TO WS-REQUESTED-SPOT-TYPE                       
002580        PERFORM 3100-FIND-NEXT-AVAILABLE-SPOT                             
002590                                                                          
002600        IF NOT FOUND-SPOT-RECORD                                          
002610           MOVE "FULL" TO WS-REJECT-REASON                                
002620           PERFORM 8400-PRINT-REJECT-LINE                                 
002630        ELSE                                                              
002640           PERFORM 3200-MARK-SPOT-OCCUPIED                                
002650           MOVE SPOT-NUMBER          TO WS-NEW-TICKET-SPOT-NUMBER         
002660           MOVE TXN-VEH-REG-NUMBER   TO WS-NEW-TICKET-PLATE               
002670           MOVE TXN-TIMESTAMP        TO WS-NEW-TICKET-IN-TIMESTAMP        
002680           MOVE TXN-VEH-REG-NUMBER   TO WS-LOOKUP-PLATE                   
002690           PERFORM 4400-COUNT-PRIOR-TICKETS-FOR-PLATE                     
002700           PERFORM 4100-SAVE-NEW-TICKET                                   
002710                                                                          
002720           IF ERROR-WRITING-TICKET                                        
002730              MOVE "TICKET ERROR" TO WS-REJECT-REASON                     
002740              PERFORM 8400-PRINT-REJECT-LINE                              
002750           ELSE                                                           
002760              PERFORM 8200-PRINT-ENTRY-LINE                               
002770     ELSE                                                                 
002780        MOVE "BAD TYPE" TO WS-REJECT-REASON                               
002790        PERFORM 8400-PRINT-REJECT-LINE.                                   
002800 2000-EXIT.                                                               
002810     EXIT.                                                                
002820*                                                                         
002830 2500-PROCESS-EXIT-TRANSACTION.                                           
002840                                                                          
002850     MOVE TXN-VEH-REG-NUMBER TO WS-LOOKUP-PLATE.                          
002860     PERFORM 4200-FIND-LATEST-TICKET-FOR-PLATE.                           
002870                                                                          
002880     IF NOT FOUND-TICKET-RECORD                                           
002890        MOVE "NO TICKET" TO WS-REJECT-REASON                              
002900        PERFORM 8400-PRINT-REJECT-LINE                                    
002910        GO TO 2500-EXIT.                                                  
002920                                                                          
002930     MOVE TXN-TIMESTAMP TO WS-EXIT-OUT-TIMESTAMP.                         
002940                                                                          
002950     MOVE WS-LATEST-TICKET-HOLD TO TICKET-RECORD.                         
002960     MOVE TICKET-IN-TIMESTAMP    TO WS-FARE-IN-TIMESTAMP.                 
002970     MOVE TICKET-SPOT-NUMBER     TO WS-RELEASE-SPOT-NUMBER.               
002980     PERFORM 3150-FIND-SPOT-BY-NUMBER.                                    
002990     MOVE SPOT-TYPE               TO WS-FARE-VEHICLE-TYPE.                
003000     MOVE WS-EXIT-OUT-TIMESTAMP  TO WS-FARE-OUT-TIMESTAMP.                
003010     PERFORM 4400-COUNT-PRIOR-TICKETS-FOR-PLATE.                          
003020     MOVE WS-TICKET-VISIT-COUNT   TO WS-FARE-VISIT-COUNT.                 
003030                                                                          
003040     PERFORM 5000-COMPUTE-TICKET-FARE.                                    
003050                                                                          
003060     IF FARE-BAD-TIME                                                     
003070        MOVE "BAD TIME" TO WS-REJECT-REASON                               
003080        PERFORM 8400-PRINT-REJECT-LINE                                    
003090        GO TO 2500-EXIT.                                                  
003100                                                                          
003110     IF FARE-BAD-TYPE                                                     
003120        MOVE "BAD TYPE" TO WS-REJECT-REASON                               
003130        PERFORM 8400-PRINT-REJECT-LINE                                    
003140        GO TO 2500-EXIT.                                                  
003150                                                                          
003160     MOVE WS-FARE-COMPUTED-PRICE TO WS-EXIT-FARE-PRICE.                   
003170     PERFORM 4300-UPDATE-TICKET-ON-EXIT.                                  
003180     MOVE TICKET-SPOT-NUMBER TO WS-RELEASE-SPOT-NUMBER.                   
003190     PERFORM 3300-MARK-SPOT-AVAILABLE.                                    
003200     PERFORM 8300-PRINT-EXIT-LINE.                                        
003210 2500-EXIT.                                                               
003220     EXIT.                                                                
003230*                                                                         
003240 9900-TERMINATION.                                                        
003250                                                                          
003260     PERFORM 9000-PRINT-TRAILER-TOTALS.                                   
003270                                                                          
003280     CLOSE TRANSACTION-FILE                                               
003290           PARKING-SPOT-FILE                                              
003300           TICKET-FILE                                                    
003310           PARK-CONTROL-FILE                                              
003320           ACTIVITY-REPORT-FILE.                                          
003330                                                                          
003340     STOP RUN.                                                            
003350*                                                                         
003360     COPY "PLSPOT.CBL".                                                   
003370     COPY "PLTICKT.CBL".                                                  
003380     COPY "PLFARE.CBL".                                                   
003390     COPY "PLRPT.CBL".                                                    
