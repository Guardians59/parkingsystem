000100                                                                          
000110*    SLCTRL.CBL                                                           
000120*                                                                         
000130*    SELECT clause for the parking-lot control file, a one-record         
000140*    file that holds the last TICKET-ID issued, kept the same way         
000150*    this shop keeps a last-issued-number record for each of its          
000160*    other master files.                                                  
000170*                                                                         
000180     SELECT PARK-CONTROL-FILE ASSIGN TO "PARKCTRL"                        
000190                   ORGANIZATION IS INDEXED                                
000200                   ACCESS MODE  IS DYNAMIC                                
000210                   RECORD KEY   IS CONTROL-KEY                            
000220                   FILE STATUS  IS ST-CONTROL.                            
