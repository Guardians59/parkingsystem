000100                                                                          
000110*    FDCTRL.CBL                                                           
000120*                                                                         
000130*    One-record control file.  CONTROL-KEY is always 1; the record        
000140*    exists only so CONTROL-LAST-TICKET can be read, incremented          
000150*    and rewritten under the same last-issued-number discipline           
000160*    this shop uses on its other master files.                            
000170*                                                                         
000180  FD  PARK-CONTROL-FILE                                                   
000190         LABEL RECORD IS STANDARD.                                        
000200  01  PARK-CONTROL-RECORD.                                                
000210         05  CONTROL-KEY              PIC 9(1).                           
000220         05  CONTROL-LAST-TICKET      PIC 9(6).                           
000230         05  FILLER                   PIC X(05).                          
