000100                                                                          
000110*    SLTRANS.CBL                                                          
000120*                                                                         
000130*    SELECT clause for the incoming transaction feed.  Line               
000140*    sequential, read once in file order (chronological) -- there         
000150*    is no keyed access on this file, it just drives the batch.           
000160*                                                                         
000170     SELECT TRANSACTION-FILE ASSIGN TO "TRANSIN"                          
000180                   ORGANIZATION IS LINE SEQUENTIAL                        
000190                   FILE STATUS  IS ST-TRANS.                              
