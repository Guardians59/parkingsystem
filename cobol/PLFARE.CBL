000100                                                                          
000110*    PLFARE.CBL                                                           
000120*                                                                         
000130*    FARE-CALC.  Duration is measured to the whole minute by              
000140*    reducing each timestamp to an absolute minute number (an             
000150*    absolute day number times 1440, plus hours and minutes) --           
000160*    no intrinsic FUNCTION is used, the day number is built off a         
000170*    cumulative days-before-month table the same way a shop table         
000180*    like TABCEP is built off a REDEFINES of stacked FILLERs.             
000190*                                                                         
000200 5000-COMPUTE-TICKET-FARE.                                                
000210                                                                          
000220     MOVE "N" TO W-FARE-BAD-TIME.                                         
000230     MOVE "N" TO W-FARE-BAD-TYPE.                                         
000240     MOVE "N" TO W-FARE-DISCOUNT-USED.                                    
000250     MOVE ZERO TO WS-FARE-COMPUTED-PRICE.                                 
000260                                                                          
000270     MOVE WS-FARE-IN-TIMESTAMP TO WS-TS-WORK.                             
000280     PERFORM 5100-CONVERT-TIMESTAMP-TO-MINUTES.                           
000290     MOVE WS-TS-MINUTES-RESULT TO WS-FARE-IN-MINUTES.                     
000300                                                                          
000310     MOVE WS-FARE-OUT-TIMESTAMP TO WS-TS-WORK.                            
000320     PERFORM 5100-CONVERT-TIMESTAMP-TO-MINUTES.                           
000330     MOVE WS-TS-MINUTES-RESULT TO WS-FARE-OUT-MINUTES.                    
000340                                                                          
000350     IF WS-FARE-OUT-MINUTES NOT > WS-FARE-IN-MINUTES                      
000360        MOVE "Y" TO W-FARE-BAD-TIME                                       
000370     ELSE                                                                 
000380        COMPUTE WS-FARE-DURATION-MINS =                                   
000390                WS-FARE-OUT-MINUTES - WS-FARE-IN-MINUTES                  
000400                                                                          
000410        IF WS-FARE-DURATION-MINS NOT > 30                                 
000420           MOVE ZERO TO WS-FARE-COMPUTED-PRICE                            
000430        ELSE                                                              
000440           PERFORM 5200-PRICE-BY-VEHICLE-TYPE                             
000450           IF NOT FARE-BAD-TYPE                                           
000460              PERFORM 5300-APPLY-LOYALTY-DISCOUNT.                        
000470 5000-EXIT.                                                               
000480     EXIT.                                                                
000490*                                                                         
000500 5100-CONVERT-TIMESTAMP-TO-MINUTES.                                       
000510                                                                          
000520     COMPUTE WS-DAY-YEARS-ELAPSED = WS-TS-YEAR - 1.                       
000530                                                                          
000540     COMPUTE WS-DAY-DIV4   = WS-DAY-YEARS-ELAPSED / 4.                    
000550     COMPUTE WS-DAY-DIV100 = WS-DAY-YEARS-ELAPSED / 100.                  
000560     COMPUTE WS-DAY-DIV400 = WS-DAY-YEARS-ELAPSED / 400.                  
000570     COMPUTE WS-DAY-LEAP-ADJUST =                                         
000580             WS-DAY-DIV4 - WS-DAY-DIV100 + WS-DAY-DIV400.                 
000590     COMPUTE WS-DAY-DAYS-BEFORE-YEAR =                                    
000600             (WS-DAY-YEARS-ELAPSED * 365) + WS-DAY-LEAP-ADJUST.           
000610                                                                          
000620     DIVIDE WS-TS-YEAR BY 4 GIVING WS-DAY-DIV4                            
000630                            REMAINDER WS-DAY-REM4.                        
000640     DIVIDE WS-TS-YEAR BY 100 GIVING WS-DAY-DIV100                        
000650                              REMAINDER WS-DAY-REM100.                    
000660     DIVIDE WS-TS-YEAR BY 400 GIVING WS-DAY-DIV400                        
000670                              REMAINDER WS-DAY-REM400.                    
000680                                                                          
000690     IF WS-DAY-REM4 EQUAL ZERO                                            
000700        AND (WS-DAY-REM100 NOT EQUAL ZERO                                 
000710             OR WS-DAY-REM400 EQUAL ZERO)                                 
000720        MOVE "Y" TO W-DAY-LEAP-YEAR-SW                                    
000730     ELSE                                                                 
000740        MOVE "N" TO W-DAY-LEAP-YEAR-SW.                                   
000750                                                                          
000760     MOVE WS-TS-MONTH TO WS-DAY-SUB.                                      
000770     MOVE WS-DAYS-BEFORE-MONTH (WS-DAY-SUB)                               
000780                              TO WS-DAY-DAYS-BEFORE-MONTH.                
000790                                                                          
000800     IF CURRENT-YEAR-IS-LEAP AND WS-TS-MONTH GREATER THAN 2               
000810        ADD 1 TO WS-DAY-DAYS-BEFORE-MONTH.                                
000820                                                                          
000830     COMPUTE WS-DAY-ABSOLUTE-NUMBER =                                     
000840             WS-DAY-DAYS-BEFORE-YEAR + WS-DAY-DAYS-BEFORE-MONTH           
000850                                     + WS-TS-DAY.                         
000860                                                                          
000870     COMPUTE WS-TS-MINUTES-RESULT =                                       
000880             (WS-DAY-ABSOLUTE-NUMBER * 1440)                              
000890                        + (WS-TS-HOUR * 60) + WS-TS-MINUTE.               
000900 5100-EXIT.                                                               
000910     EXIT.                                                                
000920*                                                                         
000930 5200-PRICE-BY-VEHICLE-TYPE.                                              
000940                                                                          
000950     IF WS-FARE-VEHICLE-TYPE EQUAL "CAR "                                 
000960        MOVE 0.025000 TO WS-FARE-RATE-PER-MINUTE                          
000970        COMPUTE WS-FARE-RAW-AMOUNT ROUNDED =                              
000980                WS-FARE-DURATION-MINS * WS-FARE-RATE-PER-MINUTE           
000990     ELSE                                                                 
001000        IF WS-FARE-VEHICLE-TYPE EQUAL "BIKE"                              
001010           COMPUTE WS-FARE-RAW-AMOUNT ROUNDED =                           
001020                   (WS-FARE-DURATION-MINS * 1.00) / 60                    
001030        ELSE                                                              
001040           MOVE "Y" TO W-FARE-BAD-TYPE.                                   
001050                                                                          
001060     IF NOT FARE-BAD-TYPE                                                 
001070        MOVE WS-FARE-RAW-AMOUNT TO WS-FARE-COMPUTED-PRICE.                
001080 5200-EXIT.                                                               
001090     EXIT.                                                                
001100*                                                                         
001110 5300-APPLY-LOYALTY-DISCOUNT.                                             
001120                                                                          
001130     IF WS-FARE-VISIT-COUNT GREATER THAN 1                                
001140        AND WS-FARE-COMPUTED-PRICE GREATER THAN ZERO                      
001150        COMPUTE WS-FARE-RAW-AMOUNT ROUNDED =                              
001160                WS-FARE-COMPUTED-PRICE * 0.95                             
001170        MOVE WS-FARE-RAW-AMOUNT TO WS-FARE-COMPUTED-PRICE                 
001180        MOVE "Y" TO W-FARE-DISCOUNT-USED.                                 
