000100                                                                          
000110*    FDTICKT.CBL                                                          
000120*                                                                         
000130*    Record layout for the ticket master, one row per parking             
000140*    visit.  TICKET-PRICE stays zero (open ticket) until                  
000150*    EXIT-PROCESS prices it; OUT-TIMESTAMP stays zero the same            
000160*    way.  Carries both the in and out timestamps in full, each           
000170*    at its own full 14-byte width.                                       
000180*                                                                         
000190  FD  TICKET-FILE                                                         
000200         LABEL RECORD IS STANDARD.                                        
000210  01  TICKET-RECORD.                                                      
000220         05  TICKET-ID                PIC 9(6).                           
000230         05  TICKET-SPOT-NUMBER       PIC 9(4).                           
000240         05  TICKET-VEH-REG-NUMBER    PIC X(10).                          
000250         05  TICKET-PRICE             PIC S9(5)V99.                       
000260         05  TICKET-IN-TIMESTAMP      PIC 9(14).                          
000270         05  TICKET-OUT-TIMESTAMP     PIC 9(14).                          
000280         05  FILLER                   PIC X(03).                          
